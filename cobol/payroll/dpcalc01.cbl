000100*****************************************************
000200*           Driver Payroll Calculation Engine        *
000300*                                                     *
000400*    Computes gross, fuel, fees, advance & net pay   *
000500*    for each driver in the run and writes one       *
000600*    payroll entry per driver to the payroll calc    *
000700*    file for dprgstr to print.                      *
000800*****************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.       DPCALC01.
001400*
001500 AUTHOR.           R T HOLLIS.
001600*
001700 INSTALLATION.     LONE STAR FREIGHT LINES INC - DATA PROC.
001800*
001900 DATE-WRITTEN.     03/14/86.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.         COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002400*
002500*    Remarks.          Driver Payroll Calculation Engine.
002600*                      Reads the run control record, builds
002700*                      the set of drivers in scope, loads the
002800*                      load, fuel, fee and advance files into
002900*                      working storage tables, and computes
003000*                      one payroll entry per driver for the
003100*                      period requested.
003200*
003300*    Version.          See Prog-Name in Ws.
003400*
003500*    Called Modules.   None.
003600*
003700*    Files used :
003800*                      DPPARAM1.  Run control record.
003900*                      DPEMP.     Driver master.
004000*                      DPLOAD.    Freight load / revenue.
004100*                      DPFUEL.    Fuel card transactions.
004200*                      DPFEE.     Recurring fee schedule.
004300*                      DPADV.     Cash advance schedule.
004400*                      DPPAYCLC.  Payroll calc file (output).
004500*
004600*    Error messages used.
004700*                      DP001 - DP006.
004800*
004900* Changes:
005000* 03/14/86 RTH - 1.0 Created.
005100* 22/07/87 RTH -     Fuel matching corrected to require both
005200* 22/07/87 RTH -     name and unit, was matching on name alone,
005300* 22/07/87 RTH -     RC 0091.
005400* 11/01/90 RTH -     Cash advance no longer requires a lower
005500* 11/01/90 RTH -     date bound per office manager - was
005600* 11/01/90 RTH -     over-deducting.
005700* 04/02/99 PJS - Y2K review - all date fields already
005800* 04/02/99 PJS -   CCYYMMDD, no change made, ran full
005900* 04/02/99 PJS -   regression against 1999/2000 period
006000* 04/02/99 PJS -   boundaries with clean results.
006100* 17/11/00 CAB -     Driver filter list widened to 20 entries
006200* 17/11/00 CAB -     to match Dp-Prm1-Record change - RC 4488.
006300* 05/06/03 CAB -     Run header record now written ahead of
006400* 05/06/03 CAB -     the detail records so dprgstr need not
006500* 05/06/03 CAB -     re-derive the run totals - RC 5510.
006600*
006700*****************************************************
006800*
006900 ENVIRONMENT             DIVISION.
007000*================================
007100*
007200 CONFIGURATION           SECTION.
007300 SOURCE-COMPUTER.        IBM-4341.
007400 OBJECT-COMPUTER.        IBM-4341.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS DRV-TYPE-CLASS  IS "O" "C" "X"
007800     UPSI-0 ON STATUS IS DP-TEST-RUN
007900            OFF STATUS IS DP-PRODUCTION-RUN.
008000*
008100 INPUT-OUTPUT            SECTION.
008200 FILE-CONTROL.
008300     SELECT  DP-PARAM1-FILE   ASSIGN TO "DPPARAM1"
008400             ORGANIZATION LINE SEQUENTIAL
008500             FILE STATUS  DP-PRM1-STATUS.
008600*
008700     SELECT  DP-EMP-FILE      ASSIGN TO "DPEMP"
008800             ORGANIZATION LINE SEQUENTIAL
008900             FILE STATUS  DP-EMP-STATUS.
009000*
009100     SELECT  DP-LOAD-FILE     ASSIGN TO "DPLOAD"
009200             ORGANIZATION LINE SEQUENTIAL
009300             FILE STATUS  DP-LOAD-STATUS.
009400*
009500     SELECT  DP-FUEL-FILE     ASSIGN TO "DPFUEL"
009600             ORGANIZATION LINE SEQUENTIAL
009700             FILE STATUS  DP-FUEL-STATUS.
009800*
009900     SELECT  DP-FEE-FILE      ASSIGN TO "DPFEE"
010000             ORGANIZATION LINE SEQUENTIAL
010100             FILE STATUS  DP-FEE-STATUS.
010200*
010300     SELECT  DP-ADV-FILE      ASSIGN TO "DPADV"
010400             ORGANIZATION LINE SEQUENTIAL
010500             FILE STATUS  DP-ADV-STATUS.
010600*
010700     SELECT  DP-PAYCLC-FILE   ASSIGN TO "DPPAYCLC"
010800             ORGANIZATION LINE SEQUENTIAL
010900             FILE STATUS  DP-PAYCLC-STATUS.
011000*
011100 DATA                    DIVISION.
011200*================================
011300*
011400 FILE                    SECTION.
011500*
011600 FD  DP-PARAM1-FILE.
011800     COPY "WSDPPRM1.COB".
011900*
012000 FD  DP-EMP-FILE.
012200     COPY "WSDPEMP.COB".
012300*
012400 FD  DP-LOAD-FILE.
012600     COPY "WSDPLOAD.COB".
012700*
012800 FD  DP-FUEL-FILE.
013000     COPY "WSDPFUEL.COB".
013100*
013200 FD  DP-FEE-FILE.
013400     COPY "WSDPFEE.COB".
013500*
013600 FD  DP-ADV-FILE.
013800     COPY "WSDPADV.COB".
013900*
014000 FD  DP-PAYCLC-FILE.
014200     COPY "WSDPPAY.COB".
014300*
014400 WORKING-STORAGE SECTION.
014500*-----------------------
014600 77  PROG-NAME               PIC X(17) VALUE
014700         "DPCALC01 (1.0.03)".
014800*
014900 01  WS-FILE-STATUS-GROUP.
015000     03  DP-PRM1-STATUS      PIC XX     VALUE ZERO.
015100     03  DP-EMP-STATUS       PIC XX     VALUE ZERO.
015200     03  DP-LOAD-STATUS      PIC XX     VALUE ZERO.
015300     03  DP-FUEL-STATUS      PIC XX     VALUE ZERO.
015400     03  DP-FEE-STATUS       PIC XX     VALUE ZERO.
015500     03  DP-ADV-STATUS       PIC XX     VALUE ZERO.
015600     03  DP-PAYCLC-STATUS    PIC XX     VALUE ZERO.
015650     03  FILLER              PIC X      VALUE SPACE.
015700*
015800 01  WS-SWITCHES.
015900     03  WS-EOF-EMP-SW       PIC X      VALUE "N".
016000         88  WS-EOF-EMP           VALUE "Y".
016100     03  WS-EOF-LOAD-SW      PIC X      VALUE "N".
016200         88  WS-EOF-LOAD          VALUE "Y".
016300     03  WS-EOF-FUEL-SW      PIC X      VALUE "N".
016400         88  WS-EOF-FUEL          VALUE "Y".
016500     03  WS-EOF-FEE-SW       PIC X      VALUE "N".
016600         88  WS-EOF-FEE           VALUE "Y".
016700     03  WS-EOF-ADV-SW       PIC X      VALUE "N".
016800         88  WS-EOF-ADV           VALUE "Y".
016900     03  DP-TEST-RUN         PIC X.
017000     03  DP-PRODUCTION-RUN   PIC X.
017050     03  FILLER              PIC X      VALUE SPACE.
017100*
017200 01  WS-RUN-CONTROL.
017300     03  WS-PERIOD-START     PIC 9(8)      COMP.
017400     03  WS-PERIOD-END       PIC 9(8)      COMP.
017500     03  WS-FILTER-USED      PIC X.
017600     03  WS-FILTER-COUNT     PIC 9(3)      COMP.
017700     03  WS-DRV-FILTER OCCURS 20 TIMES.
017800         05  WS-FILTER-DRV-NO  PIC 9(6)    COMP.
017850     03  FILLER              PIC X      VALUE SPACE.
017900*
018000* Period start broken down for the fee month/year match -
018100* one of the three redefines this program carries.
018200*
018300 01  WS-PERIOD-START-WORK    PIC 9(8)      VALUE ZERO.
018400 01  WS-PERIOD-START-BRK REDEFINES WS-PERIOD-START-WORK.
018500     03  WS-PSB-YEAR         PIC 9(4).
018600     03  WS-PSB-MONTH        PIC 9(2).
018700     03  WS-PSB-DAY          PIC 9(2).
018800*
018900* Period end broken down purely as a sanity check that the
019000* run control record was not set up backwards.
019100*
019200 01  WS-PERIOD-END-WORK      PIC 9(8)      VALUE ZERO.
019300 01  WS-PERIOD-END-BRK REDEFINES WS-PERIOD-END-WORK.
019400     03  WS-PEB-YEAR         PIC 9(4).
019500     03  WS-PEB-MONTH        PIC 9(2).
019600     03  WS-PEB-DAY          PIC 9(2).
019700*
019800* General purpose date scratch pad, third redefines, used
019900* when comparing a candidate date against the period window.
020000*
020100 01  WS-CAND-DATE-WORK       PIC 9(8)      VALUE ZERO.
020200 01  WS-CAND-DATE-BRK REDEFINES WS-CAND-DATE-WORK.
020300     03  WS-CDB-YEAR         PIC 9(4).
020400     03  WS-CDB-MONTH        PIC 9(2).
020500     03  WS-CDB-DAY          PIC 9(2).
020600*
020700* Driver set built for this run - either the filter list or
020800* every Emp-Status = "A" driver read off Dp-Emp-File.
020900*
021000 01  WS-DRIVER-COUNT         PIC 9(4)      COMP  VALUE ZERO.
021100 01  WS-DRIVER-TABLE.
021150     03  FILLER              PIC X      VALUE SPACE.
021200     03  WS-DRIVER-ENTRY OCCURS 1 TO 500 TIMES
021300                          DEPENDING ON WS-DRIVER-COUNT
021400                          INDEXED BY DRV-IDX.
021500         05  WS-DRV-NO         PIC 9(6)      COMP.
021600         05  WS-DRV-NAME       PIC X(40).
021700         05  WS-DRV-TRK-UNIT   PIC X(10).
021800         05  WS-DRV-PAY-PCT    PIC S9(3)V99  COMP-3.
021900*
022000* Load / fuel / fee / advance tables - each file is read in
022100* full, once, into one of these before the driver loop starts,
022200* per the "read in full and filter in memory" rule.
022300*
022400 01  WS-LOAD-COUNT            PIC 9(5)      COMP  VALUE ZERO.
022500 01  WS-LOAD-TABLE.
022550     03  FILLER              PIC X      VALUE SPACE.
022600     03  WS-LOAD-ENTRY OCCURS 1 TO 8000 TIMES
022700                        DEPENDING ON WS-LOAD-COUNT
022800                        INDEXED BY LOAD-IDX.
022900         05  WS-LOAD-DRV-NO    PIC 9(6)      COMP.
023000         05  WS-LOAD-DEL-DATE  PIC 9(8)      COMP.
023100         05  WS-LOAD-GROSS-AMT PIC S9(7)V99  COMP-3.
023200*
023300 01  WS-FUEL-COUNT            PIC 9(5)      COMP  VALUE ZERO.
023400 01  WS-FUEL-TABLE.
023450     03  FILLER              PIC X      VALUE SPACE.
023500     03  WS-FUEL-ENTRY OCCURS 1 TO 8000 TIMES
023600                        DEPENDING ON WS-FUEL-COUNT
023700                        INDEXED BY FUEL-IDX.
023800         05  WS-FUEL-DRV-NAME  PIC X(40).
023900         05  WS-FUEL-UNIT      PIC X(10).
024000         05  WS-FUEL-TRAN-DATE PIC 9(8)      COMP.
024100         05  WS-FUEL-AMT       PIC S9(7)V99  COMP-3.
024200*
024300 01  WS-FEE-COUNT             PIC 9(4)      COMP  VALUE ZERO.
024400 01  WS-FEE-TABLE.
024450     03  FILLER              PIC X      VALUE SPACE.
024500     03  WS-FEE-ENTRY OCCURS 1 TO 2000 TIMES
024600                       DEPENDING ON WS-FEE-COUNT
024700                       INDEXED BY FEE-IDX.
024800         05  WS-FEE-DRV-NO      PIC 9(6)     COMP.
024900         05  WS-FEE-AMOUNT      PIC S9(5)V99 COMP-3.
025000         05  WS-FEE-START-DATE  PIC 9(8)     COMP.
025100         05  WS-FEE-ACTIVE      PIC X.
025200         05  WS-FEE-MONTH       PIC 9(2)     COMP.
025300         05  WS-FEE-YEAR        PIC 9(4)     COMP.
025400*
025500 01  WS-ADV-COUNT             PIC 9(4)      COMP  VALUE ZERO.
025600 01  WS-ADV-TABLE.
025650     03  FILLER              PIC X      VALUE SPACE.
025700     03  WS-ADV-ENTRY OCCURS 1 TO 2000 TIMES
025800                       DEPENDING ON WS-ADV-COUNT
025900                       INDEXED BY ADV-IDX.
026000         05  WS-ADV-DRV-NO      PIC 9(6)     COMP.
026100         05  WS-ADV-AMOUNT      PIC S9(6)V99 COMP-3.
026200         05  WS-ADV-GIVEN-DATE  PIC 9(8)     COMP.
026300         05  WS-ADV-ACTIVE      PIC X.
026400*
026500* One computed entry per driver, held here so the run header
026600* can be written ahead of the detail records once every
026700* driver is done.
026800*
026900 01  WS-PAYENT-COUNT          PIC 9(4)      COMP  VALUE ZERO.
027000 01  WS-PAYENT-TABLE.
027050     03  FILLER              PIC X      VALUE SPACE.
027100     03  WS-PAYENT-ENTRY OCCURS 1 TO 500 TIMES
027200                          DEPENDING ON WS-PAYENT-COUNT
027300                          INDEXED BY PE-IDX.
027400         05  WS-PE-DRV-NO         PIC 9(6)      COMP.
027500         05  WS-PE-DRV-NAME       PIC X(40).
027600         05  WS-PE-GROSS          PIC S9(7)V99  COMP-3.
027700         05  WS-PE-FUEL-TOTAL     PIC S9(7)V99  COMP-3.
027800         05  WS-PE-FEES-TOTAL     PIC S9(7)V99  COMP-3.
027900         05  WS-PE-ADVANCE-TOTAL  PIC S9(7)V99  COMP-3.
028000         05  WS-PE-NET            PIC S9(7)V99  COMP-3.
028100*
028200 01  WS-RUN-TOTALS.
028300     03  WS-TOT-GROSS         PIC S9(9)V99  COMP-3  VALUE ZERO.
028400     03  WS-TOT-FUEL          PIC S9(9)V99  COMP-3  VALUE ZERO.
028500     03  WS-TOT-FEES          PIC S9(9)V99  COMP-3  VALUE ZERO.
028600     03  WS-TOT-ADVANCE       PIC S9(9)V99  COMP-3  VALUE ZERO.
028700     03  WS-TOT-NET           PIC S9(9)V99  COMP-3  VALUE ZERO.
028750     03  FILLER               PIC X          VALUE SPACE.
028800*
028900 01  WS-CUR-DRIVER.
029000     03  WS-CUR-DRV-NO        PIC 9(6)      COMP.
029100     03  WS-CUR-DRV-NAME      PIC X(40).
029200     03  WS-CUR-TRK-UNIT      PIC X(10).
029300     03  WS-CUR-PAY-PCT       PIC S9(3)V99  COMP-3.
029400     03  WS-CUR-GROSS         PIC S9(7)V99  COMP-3.
029500     03  WS-CUR-FUEL          PIC S9(7)V99  COMP-3.
029600     03  WS-CUR-FEES          PIC S9(7)V99  COMP-3.
029700     03  WS-CUR-ADVANCE       PIC S9(7)V99  COMP-3.
029800     03  WS-CUR-NET           PIC S9(7)V99  COMP-3.
029850     03  FILLER               PIC X          VALUE SPACE.
029900*
030000 01  WS-MISC.
030100     03  WS-DRV-COUNT-EDIT    PIC ZZZ9.
030200     03  WS-EMP-EOF-REACHED   PIC X          VALUE "N".
030250     03  FILLER               PIC X          VALUE SPACE.
030300*
030400 01  ERROR-MESSAGES.
030500     03  DP001   PIC X(40) VALUE
030600         "DP001 Run control file not found -    ".
030700     03  DP002   PIC X(40) VALUE
030800         "DP002 Driver master file not found -  ".
030900     03  DP003   PIC X(40) VALUE
031000         "DP003 No drivers qualified for run".
031100     03  DP004   PIC X(40) VALUE
031200         "DP004 Load file open error -          ".
031300     03  DP005   PIC X(40) VALUE
031400         "DP005 Payroll calc file open error -  ".
031500     03  DP006   PIC X(40) VALUE
031600         "DP006 Run aborted - see message above ".
031650     03  FILLER   PIC X   VALUE SPACE.
031700*
031800 PROCEDURE DIVISION.
031900*
032000 AA000-MAIN                  SECTION.
032100***********************************
032200     PERFORM  AA010-OPEN-INPUT-FILES.
032300     PERFORM  AA020-BUILD-DRIVER-SET.
032400     IF       WS-DRIVER-COUNT = ZERO
032500              DISPLAY  DP003
032600              DISPLAY  DP006
032700              PERFORM  AA090-CLOSE-INPUT-FILES
032800              MOVE     16 TO RETURN-CODE
032900              GOBACK.
033000     PERFORM  AA031-LOAD-LOAD-TABLE.
033100     PERFORM  AA032-LOAD-FUEL-TABLE.
033200     PERFORM  AA033-LOAD-FEE-TABLE.
033300     PERFORM  AA034-LOAD-ADV-TABLE.
033400     PERFORM  AA090-CLOSE-INPUT-FILES.
033500     PERFORM  AA040-PROCESS-DRIVERS.
033600     PERFORM  AA050-WRITE-OUTPUT-FILE.
033700     MOVE     ZERO TO RETURN-CODE.
033800     GOBACK.
033900*
034000 AA000-EXIT.  EXIT SECTION.
034100*
034200 AA010-OPEN-INPUT-FILES      SECTION.
034300***********************************
034400*
034500     OPEN     INPUT DP-PARAM1-FILE.
034600     IF       DP-PRM1-STATUS NOT = "00"
034700              DISPLAY  DP001  DP-PRM1-STATUS
034800              DISPLAY  DP006
034900              CLOSE    DP-PARAM1-FILE
035000              MOVE     8 TO RETURN-CODE
035100              GOBACK.
035200     READ     DP-PARAM1-FILE INTO WS-RUN-CONTROL
035300              AT END
035400              MOVE     "10" TO DP-PRM1-STATUS
035500     END-READ.
035600     CLOSE    DP-PARAM1-FILE.
035700     MOVE     WS-PERIOD-START TO WS-PERIOD-START-WORK.
035800     MOVE     WS-PERIOD-END   TO WS-PERIOD-END-WORK.
035900*
036000     OPEN     INPUT DP-EMP-FILE.
036100     IF       DP-EMP-STATUS NOT = "00"
036200              DISPLAY  DP002  DP-EMP-STATUS
036300              DISPLAY  DP006
036400              CLOSE    DP-EMP-FILE
036500              MOVE     8 TO RETURN-CODE
036600              GOBACK.
036700*
036800 AA010-EXIT.  EXIT SECTION.
036900*
037000 AA020-BUILD-DRIVER-SET      SECTION.
037100***********************************
037200*
037300* If the run control record carries a filter list, that list
037400* IS the driver set, used as-is with no re-check of status.
037500* Otherwise every Emp-Status = "A" driver qualifies.
037600*
037700     MOVE     ZERO TO WS-DRIVER-COUNT.
037800     IF       WS-FILTER-USED = "Y"
037900              PERFORM  AA021-BUILD-FROM-FILTER
038000     ELSE
038100              PERFORM  AA022-BUILD-FROM-MASTER.
038200*
038300 AA020-EXIT.  EXIT SECTION.
038400*
038500 AA021-BUILD-FROM-FILTER     SECTION.
038600***********************************
038700*
038800     SET      DRV-IDX TO 1.
038900 AA021-010-LOOP.
039000     IF       DRV-IDX > WS-FILTER-COUNT
039100              GO TO AA021-EXIT.
039200     MOVE     WS-FILTER-DRV-NO (DRV-IDX)
039300              TO WS-CUR-DRV-NO.
039400     PERFORM  AA023-FIND-EMP-BY-NO.
039500     IF       WS-EMP-EOF-REACHED NOT = "Y"
039600              ADD  1 TO WS-DRIVER-COUNT
039700              MOVE WS-CUR-DRV-NO
039800                   TO WS-DRV-NO (WS-DRIVER-COUNT)
039900              MOVE WS-CUR-DRV-NAME
040000                   TO WS-DRV-NAME (WS-DRIVER-COUNT)
040100              MOVE WS-CUR-TRK-UNIT
040200                   TO WS-DRV-TRK-UNIT
040300                     (WS-DRIVER-COUNT)
040400              MOVE WS-CUR-PAY-PCT
040500                   TO WS-DRV-PAY-PCT
040600                     (WS-DRIVER-COUNT)
040700     END-IF.
040800     SET      DRV-IDX UP BY 1.
040900     GO TO    AA021-010-LOOP.
041000*
041100 AA021-EXIT.  EXIT SECTION.
041200*
041300 AA022-BUILD-FROM-MASTER     SECTION.
041400***********************************
041500*
041600     MOVE     "N" TO WS-EOF-EMP-SW.
041700 AA022-010-LOOP.
041800     IF       WS-EOF-EMP
041900              GO TO AA022-EXIT.
042000     READ     DP-EMP-FILE
042100              AT END
042200              MOVE "Y" TO WS-EOF-EMP-SW
042300     END-READ.
042400     IF       NOT WS-EOF-EMP
042500              AND DRV-STATUS = "A"
042600              ADD  1 TO WS-DRIVER-COUNT
042700              MOVE DRV-NO
042800                   TO WS-DRV-NO (WS-DRIVER-COUNT)
042900              MOVE DRV-NAME
043000                   TO WS-DRV-NAME (WS-DRIVER-COUNT)
043100              MOVE DRV-TRUCK-UNIT
043200                   TO WS-DRV-TRK-UNIT
043300                     (WS-DRIVER-COUNT)
043400              MOVE DRV-PAY-PCT
043500                   TO WS-DRV-PAY-PCT
043600                     (WS-DRIVER-COUNT)
043700     END-IF.
043800     GO TO    AA022-010-LOOP.
043900*
044000 AA022-EXIT.  EXIT SECTION.
044100*
044200 AA023-FIND-EMP-BY-NO        SECTION.
044300***********************************
044400*
044500* Emp file is not keyed (line sequential per Files table) so a
044600* filter-list lookup rewinds and scans it - only done once per
044700* filter entry, filter lists are short by design.
044800*
044900     MOVE     "N" TO WS-EMP-EOF-REACHED.
045000     CLOSE    DP-EMP-FILE.
045100     OPEN     INPUT DP-EMP-FILE.
045200     MOVE     "N" TO WS-EOF-EMP-SW.
045300 AA023-010-LOOP.
045400     IF       WS-EOF-EMP
045500              GO TO AA023-EXIT.
045600     READ     DP-EMP-FILE
045700              AT END
045800              MOVE "Y" TO WS-EOF-EMP-SW
045900              MOVE "Y" TO WS-EMP-EOF-REACHED
046000     END-READ.
046100     IF       NOT WS-EOF-EMP
046200              AND DRV-NO = WS-CUR-DRV-NO
046300              MOVE DRV-NAME TO WS-CUR-DRV-NAME
046400              MOVE DRV-TRUCK-UNIT
046500                   TO WS-CUR-TRK-UNIT
046600              MOVE DRV-PAY-PCT TO WS-CUR-PAY-PCT
046700              MOVE "N" TO WS-EMP-EOF-REACHED
046800              MOVE "Y" TO WS-EOF-EMP-SW
046900     END-IF.
047000     GO TO    AA023-010-LOOP.
047100*
047200 AA023-EXIT.  EXIT SECTION.
047300*
047400 AA031-LOAD-LOAD-TABLE       SECTION.
047500***********************************
047600*
047700     OPEN     INPUT DP-LOAD-FILE.
047800     IF       DP-LOAD-STATUS NOT = "00"
047900              DISPLAY  DP004  DP-LOAD-STATUS
048000              GO TO AA031-EXIT.
048100     MOVE     ZERO TO WS-LOAD-COUNT.
048200     MOVE     "N" TO WS-EOF-LOAD-SW.
048300 AA031-010-LOOP.
048400     IF       WS-EOF-LOAD
048500              GO TO AA031-020-DONE.
048600     READ     DP-LOAD-FILE
048700              AT END
048800              MOVE "Y" TO WS-EOF-LOAD-SW
048900     END-READ.
049000     IF       NOT WS-EOF-LOAD
049100              ADD  1 TO WS-LOAD-COUNT
049200              MOVE LOD-DRV-NO
049300                   TO WS-LOAD-DRV-NO
049400                     (WS-LOAD-COUNT)
049500              MOVE LOD-DEL-DATE
049600                   TO WS-LOAD-DEL-DATE
049700                     (WS-LOAD-COUNT)
049800              MOVE LOD-GROSS-AMT
049900                   TO WS-LOAD-GROSS-AMT
050000                     (WS-LOAD-COUNT)
050100     END-IF.
050200     GO TO    AA031-010-LOOP.
050300 AA031-020-DONE.
050400     CLOSE    DP-LOAD-FILE.
050500*
050600 AA031-EXIT.  EXIT SECTION.
050700*
050800 AA032-LOAD-FUEL-TABLE       SECTION.
050900***********************************
051000*
051100     OPEN     INPUT DP-FUEL-FILE.
051200     IF       DP-FUEL-STATUS NOT = "00"
051300              GO TO AA032-EXIT.
051400     MOVE     ZERO TO WS-FUEL-COUNT.
051500     MOVE     "N" TO WS-EOF-FUEL-SW.
051600 AA032-010-LOOP.
051700     IF       WS-EOF-FUEL
051800              GO TO AA032-020-DONE.
051900     READ     DP-FUEL-FILE
052000              AT END
052100              MOVE "Y" TO WS-EOF-FUEL-SW
052200     END-READ.
052300     IF       NOT WS-EOF-FUEL
052400              ADD  1 TO WS-FUEL-COUNT
052500              MOVE FUE-DRV-NAME
052600                   TO WS-FUEL-DRV-NAME
052700                     (WS-FUEL-COUNT)
052800              MOVE FUE-UNIT
052900                   TO WS-FUEL-UNIT
053000                     (WS-FUEL-COUNT)
053100              MOVE FUE-TRAN-DATE
053200                   TO WS-FUEL-TRAN-DATE
053300                     (WS-FUEL-COUNT)
053400              MOVE FUE-AMT
053500                   TO WS-FUEL-AMT
053600                     (WS-FUEL-COUNT)
053700     END-IF.
053800     GO TO    AA032-010-LOOP.
053900 AA032-020-DONE.
054000     CLOSE    DP-FUEL-FILE.
054100*
054200 AA032-EXIT.  EXIT SECTION.
054300*
054400 AA033-LOAD-FEE-TABLE        SECTION.
054500***********************************
054600*
054700     OPEN     INPUT DP-FEE-FILE.
054800     IF       DP-FEE-STATUS NOT = "00"
054900              GO TO AA033-EXIT.
055000     MOVE     ZERO TO WS-FEE-COUNT.
055100     MOVE     "N" TO WS-EOF-FEE-SW.
055200 AA033-010-LOOP.
055300     IF       WS-EOF-FEE
055400              GO TO AA033-020-DONE.
055500     READ     DP-FEE-FILE
055600              AT END
055700              MOVE "Y" TO WS-EOF-FEE-SW
055800     END-READ.
055900     IF       NOT WS-EOF-FEE
056000              ADD  1 TO WS-FEE-COUNT
056100              MOVE FEE-DRV-NO
056200                   TO WS-FEE-DRV-NO (WS-FEE-COUNT)
056300              MOVE FEE-AMOUNT
056400                   TO WS-FEE-AMOUNT
056500                     (WS-FEE-COUNT)
056600              MOVE FEE-START-DATE
056700                   TO WS-FEE-START-DATE
056800                     (WS-FEE-COUNT)
056900              MOVE FEE-ACTIVE
057000                   TO WS-FEE-ACTIVE (WS-FEE-COUNT)
057100              MOVE FEE-MONTH
057200                   TO WS-FEE-MONTH (WS-FEE-COUNT)
057300              MOVE FEE-YEAR
057400                   TO WS-FEE-YEAR (WS-FEE-COUNT)
057500     END-IF.
057600     GO TO    AA033-010-LOOP.
057700 AA033-020-DONE.
057800     CLOSE    DP-FEE-FILE.
057900*
058000 AA033-EXIT.  EXIT SECTION.
058100*
058200 AA034-LOAD-ADV-TABLE        SECTION.
058300***********************************
058400*
058500     OPEN     INPUT DP-ADV-FILE.
058600     IF       DP-ADV-STATUS NOT = "00"
058700              GO TO AA034-EXIT.
058800     MOVE     ZERO TO WS-ADV-COUNT.
058900     MOVE     "N" TO WS-EOF-ADV-SW.
059000 AA034-010-LOOP.
059100     IF       WS-EOF-ADV
059200              GO TO AA034-020-DONE.
059300     READ     DP-ADV-FILE
059400              AT END
059500              MOVE "Y" TO WS-EOF-ADV-SW
059600     END-READ.
059700     IF       NOT WS-EOF-ADV
059800              ADD  1 TO WS-ADV-COUNT
059900              MOVE ADV-DRV-NO
060000                   TO WS-ADV-DRV-NO (WS-ADV-COUNT)
060100              MOVE ADV-AMOUNT
060200                   TO WS-ADV-AMOUNT
060300                     (WS-ADV-COUNT)
060400              MOVE ADV-GIVEN-DATE
060500                   TO WS-ADV-GIVEN-DATE
060600                     (WS-ADV-COUNT)
060700              MOVE ADV-ACTIVE
060800                   TO WS-ADV-ACTIVE (WS-ADV-COUNT)
060900     END-IF.
061000     GO TO    AA034-010-LOOP.
061100 AA034-020-DONE.
061200     CLOSE    DP-ADV-FILE.
061300*
061400 AA034-EXIT.  EXIT SECTION.
061500*
061600 AA090-CLOSE-INPUT-FILES     SECTION.
061700***********************************
061800*
061900     CLOSE    DP-EMP-FILE.
062000*
062100 AA090-EXIT.  EXIT SECTION.
062200*
062300 AA040-PROCESS-DRIVERS       SECTION.
062400***********************************
062500*
062600     MOVE     ZERO TO WS-PAYENT-COUNT.
062700     SET      DRV-IDX TO 1.
062800 AA040-010-LOOP.
062900     IF       DRV-IDX > WS-DRIVER-COUNT
063000              GO TO AA040-EXIT.
063100     MOVE     WS-DRV-NO (DRV-IDX)
063200              TO WS-CUR-DRV-NO.
063300     MOVE     WS-DRV-NAME (DRV-IDX)
063400              TO WS-CUR-DRV-NAME.
063500     MOVE     WS-DRV-TRK-UNIT (DRV-IDX)
063600              TO WS-CUR-TRK-UNIT.
063700     MOVE     WS-DRV-PAY-PCT (DRV-IDX)
063800              TO WS-CUR-PAY-PCT.
063900     PERFORM  BB000-CALC-ONE-DRIVER THRU BB000-EXIT.
064000     SET      DRV-IDX UP BY 1.
064100     GO TO    AA040-010-LOOP.
064200*
064300 AA040-EXIT.  EXIT SECTION.
064400*
064500 BB000-CALC-ONE-DRIVER       SECTION.
064600***********************************
064700*
064800     PERFORM  BB010-CALC-GROSS.
064900     PERFORM  BB020-CALC-FUEL.
065000     PERFORM  BB030-CALC-FEES.
065100     PERFORM  BB040-CALC-ADVANCES.
065200     PERFORM  BB050-CALC-NET.
065300     PERFORM  BB090-WRITE-PAY-ENTRY.
065400*
065500 BB000-EXIT.  EXIT SECTION.
065600*
065700 BB010-CALC-GROSS            SECTION.
065800***********************************
065900*
066000* Gross = sum ( load amount * driver percent / 100 ) over
066100* every load delivered in the period, both ends inclusive.
066200*
066300     MOVE     ZERO TO WS-CUR-GROSS.
066400     SET      LOAD-IDX TO 1.
066500 BB010-010-LOOP.
066600     IF       LOAD-IDX > WS-LOAD-COUNT
066700              GO TO BB010-EXIT.
066800     IF       WS-LOAD-DRV-NO (LOAD-IDX)
066900                = WS-CUR-DRV-NO
067000              AND WS-LOAD-DEL-DATE (LOAD-IDX)
067100                >= WS-PERIOD-START
067200              AND WS-LOAD-DEL-DATE (LOAD-IDX)
067300                <= WS-PERIOD-END
067400              COMPUTE WS-CUR-GROSS ROUNDED =
067500                      WS-CUR-GROSS +
067600                      (WS-LOAD-GROSS-AMT (LOAD-IDX)
067700                       * (WS-CUR-PAY-PCT / 100))
067800     END-IF.
067900     SET      LOAD-IDX UP BY 1.
068000     GO TO    BB010-010-LOOP.
068100*
068200 BB010-EXIT.  EXIT SECTION.
068300*
068400 BB020-CALC-FUEL             SECTION.
068500***********************************
068600*
068700* A fuel transaction belongs to the driver only when BOTH the
068800* card statement's driver name and its unit number match the
068900* driver's current name and truck unit, date in the period.
069000*
069100     MOVE     ZERO TO WS-CUR-FUEL.
069200     SET      FUEL-IDX TO 1.
069300 BB020-010-LOOP.
069400     IF       FUEL-IDX > WS-FUEL-COUNT
069500              GO TO BB020-EXIT.
069600     IF       WS-FUEL-DRV-NAME (FUEL-IDX)
069700                = WS-CUR-DRV-NAME
069800              AND WS-FUEL-UNIT (FUEL-IDX)
069900                = WS-CUR-TRK-UNIT
070000              AND WS-FUEL-TRAN-DATE (FUEL-IDX)
070100                >= WS-PERIOD-START
070200              AND WS-FUEL-TRAN-DATE (FUEL-IDX)
070300                <= WS-PERIOD-END
070400              ADD  WS-FUEL-AMT (FUEL-IDX)
070500                   TO WS-CUR-FUEL
070600     END-IF.
070700     SET      FUEL-IDX UP BY 1.
070800     GO TO    BB020-010-LOOP.
070900*
071000 BB020-EXIT.  EXIT SECTION.
071100*
071200 BB030-CALC-FEES             SECTION.
071300***********************************
071400*
071500* A fee counts for this period only when it is for this
071600* driver, is active, its start date is on or before period
071700* end, AND its own Fee-Month/Fee-Year equal the calendar
071800* month/year of period start.
071900*
072000     MOVE     ZERO TO WS-CUR-FEES.
072100     SET      FEE-IDX TO 1.
072200 BB030-010-LOOP.
072300     IF       FEE-IDX > WS-FEE-COUNT
072400              GO TO BB030-EXIT.
072500     IF       WS-FEE-DRV-NO (FEE-IDX)
072600                = WS-CUR-DRV-NO
072700              AND WS-FEE-ACTIVE (FEE-IDX) = "Y"
072800              AND WS-FEE-START-DATE (FEE-IDX)
072900                <= WS-PERIOD-END
073000              AND WS-FEE-MONTH (FEE-IDX)
073100                = WS-PSB-MONTH
073200              AND WS-FEE-YEAR (FEE-IDX)
073300                = WS-PSB-YEAR
073400              ADD  WS-FEE-AMOUNT (FEE-IDX)
073500                   TO WS-CUR-FEES
073600     END-IF.
073700     SET      FEE-IDX UP BY 1.
073800     GO TO    BB030-010-LOOP.
073900*
074000 BB030-EXIT.  EXIT SECTION.
074100*
074200 BB040-CALC-ADVANCES         SECTION.
074300***********************************
074400*
074500* An advance is deducted every period it remains active, no
074600* lower date bound - only driver, active flag and given-date
074700* <= period end are tested.
074800*
074900     MOVE     ZERO TO WS-CUR-ADVANCE.
075000     SET      ADV-IDX TO 1.
075100 BB040-010-LOOP.
075200     IF       ADV-IDX > WS-ADV-COUNT
075300              GO TO BB040-EXIT.
075400     IF       WS-ADV-DRV-NO (ADV-IDX)
075500                = WS-CUR-DRV-NO
075600              AND WS-ADV-ACTIVE (ADV-IDX) = "Y"
075700              AND WS-ADV-GIVEN-DATE (ADV-IDX)
075800                <= WS-PERIOD-END
075900              ADD  WS-ADV-AMOUNT (ADV-IDX)
076000                   TO WS-CUR-ADVANCE
076100     END-IF.
076200     SET      ADV-IDX UP BY 1.
076300     GO TO    BB040-010-LOOP.
076400*
076500 BB040-EXIT.  EXIT SECTION.
076600*
076700 BB050-CALC-NET              SECTION.
076800***********************************
076900*
077000     COMPUTE  WS-CUR-NET ROUNDED =
077100              WS-CUR-GROSS - WS-CUR-FUEL - WS-CUR-FEES
077200              - WS-CUR-ADVANCE.
077300*
077400 BB050-EXIT.  EXIT SECTION.
077500*
077600 BB090-WRITE-PAY-ENTRY       SECTION.
077700***********************************
077800*
077900     ADD      1 TO WS-PAYENT-COUNT.
078000     MOVE     WS-CUR-DRV-NO
078100              TO WS-PE-DRV-NO (WS-PAYENT-COUNT).
078200     MOVE     WS-CUR-DRV-NAME
078300              TO WS-PE-DRV-NAME (WS-PAYENT-COUNT).
078400     MOVE     WS-CUR-GROSS
078500              TO WS-PE-GROSS (WS-PAYENT-COUNT).
078600     MOVE     WS-CUR-FUEL
078700              TO WS-PE-FUEL-TOTAL (WS-PAYENT-COUNT).
078800     MOVE     WS-CUR-FEES
078900              TO WS-PE-FEES-TOTAL (WS-PAYENT-COUNT).
079000     MOVE     WS-CUR-ADVANCE
079100              TO WS-PE-ADVANCE-TOTAL (WS-PAYENT-COUNT).
079200     MOVE     WS-CUR-NET
079300              TO WS-PE-NET (WS-PAYENT-COUNT).
079400     ADD      WS-CUR-GROSS    TO WS-TOT-GROSS.
079500     ADD      WS-CUR-FUEL     TO WS-TOT-FUEL.
079600     ADD      WS-CUR-FEES     TO WS-TOT-FEES.
079700     ADD      WS-CUR-ADVANCE  TO WS-TOT-ADVANCE.
079800     ADD      WS-CUR-NET      TO WS-TOT-NET.
079900*
080000 BB090-EXIT.  EXIT SECTION.
080100*
080200 AA050-WRITE-OUTPUT-FILE     SECTION.
080300***********************************
080400*
080500     OPEN     OUTPUT DP-PAYCLC-FILE.
080600     IF       DP-PAYCLC-STATUS NOT = "00"
080700              DISPLAY  DP005  DP-PAYCLC-STATUS
080800              DISPLAY  DP006
080900              MOVE     8 TO RETURN-CODE
081000              GOBACK.
081100*
081200     MOVE     WS-PAYENT-COUNT TO WS-DRV-COUNT-EDIT.
081300     MOVE     "H"             TO PAY-HDR-REC-TYPE.
081400     MOVE     WS-PAYENT-COUNT TO PAY-HDR-DRV-COUNT.
081500     MOVE     WS-PERIOD-START TO PAY-HDR-PERIOD-START.
081600     MOVE     WS-PERIOD-END   TO PAY-HDR-PERIOD-END.
081700     MOVE     WS-TOT-GROSS    TO PAY-HDR-TOT-GROSS.
081800     MOVE     WS-TOT-FUEL     TO PAY-HDR-TOT-FUEL.
081900     MOVE     WS-TOT-FEES     TO PAY-HDR-TOT-FEES.
082000     MOVE     WS-TOT-ADVANCE  TO PAY-HDR-TOT-ADVANCE.
082100     MOVE     WS-TOT-NET      TO PAY-HDR-TOT-NET.
082200     WRITE    DP-RUN-HEADER-RECORD.
082300*
082400     SET      PE-IDX TO 1.
082500 AA050-010-LOOP.
082600     IF       PE-IDX > WS-PAYENT-COUNT
082700              GO TO AA050-020-DONE.
082800     MOVE     "D" TO PAY-REC-TYPE.
082900     MOVE     WS-PE-DRV-NO (PE-IDX) TO PAY-DRV-NO.
083000     MOVE     WS-PE-DRV-NAME (PE-IDX) TO PAY-DRV-NAME.
083100     MOVE     WS-PERIOD-START TO PAY-PERIOD-START.
083200     MOVE     WS-PERIOD-END TO PAY-PERIOD-END.
083300     MOVE     WS-PE-GROSS (PE-IDX) TO PAY-GROSS.
083400     MOVE     WS-PE-FUEL-TOTAL (PE-IDX)
083500              TO PAY-FUEL-TOTAL.
083600     MOVE     WS-PE-FEES-TOTAL (PE-IDX)
083700              TO PAY-FEES-TOTAL.
083800     MOVE     WS-PE-ADVANCE-TOTAL (PE-IDX)
083900              TO PAY-ADVANCE-TOTAL.
084000     MOVE     WS-PE-NET (PE-IDX) TO PAY-NET.
084100     WRITE    DP-PAYROLL-ENTRY-RECORD.
084300     SET      PE-IDX UP BY 1.
084400     GO TO    AA050-010-LOOP.
084500 AA050-020-DONE.
084600     CLOSE    DP-PAYCLC-FILE.
084700*
084800 AA050-EXIT.  EXIT SECTION.
084900*
