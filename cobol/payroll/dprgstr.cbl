000100*****************************************************
000200*           Driver Payroll Register Report           *
000300*                                                     *
000400*    Reads the payroll calc file written by          *
000500*    dpcalc01 and prints the payroll register -      *
000600*    one line per driver plus a run totals line,      *
000700*    using Report Writer.                            *
000800*****************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.       DPRGSTR.
001400*
001500 AUTHOR.           R T HOLLIS.
001600*
001700 INSTALLATION.     LONE STAR FREIGHT LINES INC - DATA PROC.
001800*
001900 DATE-WRITTEN.     03/21/86.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.         COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002400*
002500*    Remarks.          Driver Payroll Register Report.
002600*                      Reads the run header record and the
002700*                      driver detail records written by
002800*                      dpcalc01 and prints the register via
002900*                      Report Writer, ending with the run
003000*                      totals line carried in the header.
003100*
003200*    Version.          See Prog-Name in Ws.
003300*
003400*    Called Modules.   None.
003500*
003600*    Files used :
003700*                      DPPAYCLC.  Payroll calc file (input).
003800*                      DPPRINT.   Payroll register (print).
003900*
004000*    Error messages used.
004100*                      DP007 - DP009.
004200*
004300* Changes:
004400* 03/21/86 RTH - 1.0 Created.
004500* 04/02/99 PJS - Y2K review - all date fields already
004600* 04/02/99 PJS -   CCYYMMDD, no change made, ran full
004700* 04/02/99 PJS -   regression against 1999/2000 period
004800* 04/02/99 PJS -   boundaries with clean results.
004900* 05/06/03 CAB -     Run totals and driver count now taken
005000* 05/06/03 CAB -     from the header record written by
005100* 05/06/03 CAB -     dpcalc01 instead of being re-accumulated
005200* 05/06/03 CAB -     here - RC 5510.
005300* 11/09/07 CAB -     Net pay column widened to show a
005400* 11/09/07 CAB -     trailing minus for drivers who owe
005500* 11/09/07 CAB -     the company money - RC 6042.
005600*
005700*****************************************************
005800*
005900 ENVIRONMENT             DIVISION.
006000*================================
006100*
006200 CONFIGURATION           SECTION.
006300 SOURCE-COMPUTER.        IBM-4341.
006400 OBJECT-COMPUTER.        IBM-4341.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 ON STATUS IS DP-TEST-RUN
006800            OFF STATUS IS DP-PRODUCTION-RUN.
006900*
007000 INPUT-OUTPUT            SECTION.
007100 FILE-CONTROL.
007200     SELECT  DP-PAYCLC-FILE   ASSIGN TO "DPPAYCLC"
007300             ORGANIZATION LINE SEQUENTIAL
007400             FILE STATUS  DP-PAYCLC-STATUS.
007500*
007600     SELECT  PRINT-FILE       ASSIGN TO "DPPRINT"
007700             ORGANIZATION LINE SEQUENTIAL
007800             FILE STATUS  PR-STATUS.
007900*
008000 DATA                    DIVISION.
008100*================================
008200*
008300 FILE                    SECTION.
008400*
008500 FD  DP-PAYCLC-FILE.
008600     COPY "WSDPPAY.COB".
008700*
008800 FD  PRINT-FILE
008900     REPORT IS PAYROLL-REGISTER-REPORT.
009000*
009100 WORKING-STORAGE SECTION.
009200*-----------------------
009300 77  PROG-NAME               PIC X(17) VALUE
009400         "DPRGSTR (1.0.03)".
009500*
009600 01  WS-FILE-STATUS-GROUP.
009700     03  DP-PAYCLC-STATUS    PIC XX     VALUE ZERO.
009800     03  PR-STATUS           PIC XX     VALUE ZERO.
009900     03  FILLER              PIC X      VALUE SPACE.
010000*
010100 01  WS-SWITCHES.
010200     03  WS-EOF-PAYCLC-SW    PIC X      VALUE "N".
010300         88  WS-EOF-PAYCLC        VALUE "Y".
010400     03  DP-TEST-RUN         PIC X.
010500     03  DP-PRODUCTION-RUN   PIC X.
010600     03  FILLER              PIC X      VALUE SPACE.
010700*
010800* Run header totals, saved off to Working-Storage as soon
010900* as the header record is read, since the detail records
011000* that follow share the same file section record area and
011100* would otherwise overlay it - first of the three redefines
011200* this program carries is the date breakdown below.
011300*
011400 01  WS-HDR-SAVE.
011500     03  WS-HDR-DRV-COUNT     PIC 9(4)      COMP.
011600     03  WS-HDR-PERIOD-START  PIC 9(8)      COMP.
011700     03  WS-HDR-PERIOD-END    PIC 9(8)      COMP.
011800     03  WS-HDR-TOT-GROSS     PIC S9(9)V99  COMP-3.
011900     03  WS-HDR-TOT-FUEL      PIC S9(9)V99  COMP-3.
012000     03  WS-HDR-TOT-FEES      PIC S9(9)V99  COMP-3.
012100     03  WS-HDR-TOT-ADVANCE   PIC S9(9)V99  COMP-3.
012200     03  WS-HDR-TOT-NET       PIC S9(9)V99  COMP-3.
012300     03  FILLER               PIC X          VALUE SPACE.
012400*
012500* Period start broken down to build the heading line's
012600* MM/DD/CCYY display - first of the three redefines.
012700*
012800 01  WS-PSTART-WORK          PIC 9(8)      VALUE ZERO.
012900 01  WS-PSTART-BRK REDEFINES WS-PSTART-WORK.
013000     03  WS-PSB-YEAR         PIC 9(4).
013100     03  WS-PSB-MONTH        PIC 9(2).
013200     03  WS-PSB-DAY          PIC 9(2).
013300*
013400* Period end broken down the same way - second redefines.
013500*
013600 01  WS-PEND-WORK            PIC 9(8)      VALUE ZERO.
013700 01  WS-PEND-BRK REDEFINES WS-PEND-WORK.
013800     03  WS-PEB-YEAR         PIC 9(4).
013900     03  WS-PEB-MONTH        PIC 9(2).
014000     03  WS-PEB-DAY          PIC 9(2).
014100*
014200* Today's date for the heading line, from Accept From Date -
014300* third redefines.
014400*
014500 01  WS-TODAY-WORK           PIC 9(8)      VALUE ZERO.
014600 01  WS-TODAY-BRK REDEFINES WS-TODAY-WORK.
014700     03  WS-TODAY-YEAR       PIC 9(4).
014800     03  WS-TODAY-MONTH      PIC 9(2).
014900     03  WS-TODAY-DAY        PIC 9(2).
015000*
015100 01  WS-PERIOD-START-DISP.
015200     03  WS-PSD-MONTH        PIC 99.
015300     03  FILLER              PIC X         VALUE "/".
015400     03  WS-PSD-DAY          PIC 99.
015500     03  FILLER              PIC X         VALUE "/".
015600     03  WS-PSD-YEAR         PIC 9(4).
015700*
015800 01  WS-PERIOD-END-DISP.
015900     03  WS-PED-MONTH        PIC 99.
016000     03  FILLER              PIC X         VALUE "/".
016100     03  WS-PED-DAY          PIC 99.
016200     03  FILLER              PIC X         VALUE "/".
016300     03  WS-PED-YEAR         PIC 9(4).
016400*
016500 01  WS-TODAY-DISP.
016600     03  WS-TD-MONTH         PIC 99.
016700     03  FILLER              PIC X         VALUE "/".
016800     03  WS-TD-DAY           PIC 99.
016900     03  FILLER              PIC X         VALUE "/".
017000     03  WS-TD-YEAR          PIC 9(4).
017100*
017200 01  WS-MISC.
017300     03  WS-DRV-CNT-EDIT      PIC ZZZ9.
017400     03  FILLER               PIC X          VALUE SPACE.
017500*
017600 01  ERROR-MESSAGES.
017700     03  DP007   PIC X(40) VALUE
017800         "DP007 Payroll calc file not found -   ".
017900     03  DP008   PIC X(40) VALUE
018000         "DP008 Print file open error -         ".
018100     03  DP009   PIC X(40) VALUE
018200         "DP009 No header record on calc file - ".
018300     03  DP006   PIC X(40) VALUE
018400         "DP006 Run aborted - see message above ".
018500     03  FILLER   PIC X   VALUE SPACE.
018600*
018700 REPORT SECTION.
018800****************
018900*
019000 RD  PAYROLL-REGISTER-REPORT
019100     CONTROL      FINAL
019200     PAGE LIMIT   60 LINES
019300     HEADING      1
019400     FIRST DETAIL 4
019500     LAST DETAIL  56.
019600*
019700 01  RPT-PAGE-HEAD  TYPE PAGE HEADING.
019800     03  LINE 1.
019900         05  COL   1  PIC X(28)  VALUE
020000             "LONE STAR FREIGHT LINES INC".
020100         05  COL  60  PIC X(24)  VALUE
020200             "DRIVER PAYROLL REGISTER".
020300         05  COL 100  PIC X(5)   VALUE "PAGE ".
020400         05  COL 105  PIC ZZ9    SOURCE PAGE-COUNTER.
020500         05  COL 120  PIC X(10) VALUE SPACES.
020600     03  LINE 2.
020700         05  COL   1  PIC X(17) SOURCE PROG-NAME.
020800         05  COL  60  PIC X(8)  VALUE "PERIOD: ".
020900         05  COL  68  PIC X(10) SOURCE WS-PERIOD-START-DISP.
021000         05  COL  79  PIC X(3)  VALUE "TO ".
021100         05  COL  82  PIC X(10) SOURCE WS-PERIOD-END-DISP.
021200         05  COL 100  PIC X(8)  VALUE "RUN DT: ".
021300         05  COL 108  PIC X(10) SOURCE WS-TODAY-DISP.
021400         05  COL 120  PIC X(10) VALUE SPACES.
021500     03  LINE 3.
021600         05  COL   1  PIC X(6)  VALUE "DRIVER".
021700         05  COL  44  PIC X(5)  VALUE "GROSS".
021800         05  COL  60  PIC X(4)  VALUE "FUEL".
021900         05  COL  76  PIC X(4)  VALUE "FEES".
022000         05  COL  92  PIC X(9)  VALUE "ADV REPAY".
022100         05  COL 108  PIC X(7)  VALUE "NET PAY".
022200         05  COL 120  PIC X(10) VALUE SPACES.
022300*
022400 01  RPT-DRIVER-DETAIL  TYPE DETAIL.
022500     03  LINE PLUS 1.
022600         05  COL   1  PIC X(40)          SOURCE PAY-DRV-NAME.
022700         05  COL  44  PIC $Z,ZZZ,ZZ9.99   SOURCE PAY-GROSS.
022800         05  COL  60  PIC $Z,ZZZ,ZZ9.99   SOURCE PAY-FUEL-TOTAL.
022900         05  COL  76  PIC $Z,ZZZ,ZZ9.99   SOURCE PAY-FEES-TOTAL.
023000         05  COL  92  PIC $Z,ZZZ,ZZ9.99  SOURCE PAY-ADVANCE-TOTAL.
023100         05  COL 108  PIC $Z,ZZZ,ZZ9.99- SOURCE PAY-NET.
023200         05  COL 124  PIC X(9)  VALUE SPACES.
023300*
023400 01  RPT-FINAL-TOTALS  TYPE CONTROL FOOTING FINAL.
023500     03  LINE PLUS 2.
023600         05  COL   1  PIC X(20) VALUE
023700             "RUN TOTALS - DRIVERS".
023800         05  COL  22  PIC ZZZ9  SOURCE WS-HDR-DRV-COUNT.
023900     03  LINE PLUS 1.
024000         05  COL   1  PIC X(40) VALUE "GRAND TOTALS".
024100         05  COL  44  PIC $ZZZ,ZZZ,ZZ9.99   SOURCE
024200             WS-HDR-TOT-GROSS.
024300         05  COL  60  PIC $ZZZ,ZZZ,ZZ9.99   SOURCE
024400             WS-HDR-TOT-FUEL.
024500         05  COL  76  PIC $ZZZ,ZZZ,ZZ9.99   SOURCE
024600             WS-HDR-TOT-FEES.
024700         05  COL  92  PIC $ZZZ,ZZZ,ZZ9.99  SOURCE
024800             WS-HDR-TOT-ADVANCE.
024900         05  COL 108  PIC $ZZZ,ZZZ,ZZ9.99- SOURCE
025000             WS-HDR-TOT-NET.
025100         05  COL 126  PIC X(7)  VALUE SPACES.
025200*
025300 PROCEDURE DIVISION.
025400*
025500 AA000-MAIN                  SECTION.
025600***********************************
025700     PERFORM  AA010-OPEN-FILES.
025800     PERFORM  AA020-READ-HEADER.
025900     PERFORM  AA030-PRINT-REGISTER.
026000     PERFORM  AA090-CLOSE-FILES.
026100     MOVE     ZERO TO RETURN-CODE.
026200     GOBACK.
026300*
026400 AA000-EXIT.  EXIT SECTION.
026500*
026600 AA010-OPEN-FILES            SECTION.
026700***********************************
026800*
026900     ACCEPT   WS-TODAY-WORK FROM DATE YYYYMMDD.
027000     MOVE     WS-TODAY-YEAR  TO WS-TD-YEAR.
027100     MOVE     WS-TODAY-MONTH TO WS-TD-MONTH.
027200     MOVE     WS-TODAY-DAY   TO WS-TD-DAY.
027300*
027400     OPEN     INPUT DP-PAYCLC-FILE.
027500     IF       DP-PAYCLC-STATUS NOT = "00"
027600              DISPLAY  DP007  DP-PAYCLC-STATUS
027700              DISPLAY  DP006
027800              CLOSE    DP-PAYCLC-FILE
027900              MOVE     8 TO RETURN-CODE
028000              GOBACK.
028100*
028200     OPEN     OUTPUT PRINT-FILE.
028300     IF       PR-STATUS NOT = "00"
028400              DISPLAY  DP008  PR-STATUS
028500              DISPLAY  DP006
028600              CLOSE    DP-PAYCLC-FILE
028700                       PRINT-FILE
028800              MOVE     8 TO RETURN-CODE
028900              GOBACK.
029000*
029100 AA010-EXIT.  EXIT SECTION.
029200*
029300 AA020-READ-HEADER           SECTION.
029400***********************************
029500*
029600     MOVE     "N" TO WS-EOF-PAYCLC-SW.
029700     READ     DP-PAYCLC-FILE
029800              AT END
029900              MOVE "Y" TO WS-EOF-PAYCLC-SW
030000     END-READ.
030100     IF       WS-EOF-PAYCLC OR PAY-HDR-REC-TYPE NOT = "H"
030200              DISPLAY  DP009
030300              DISPLAY  DP006
030400              CLOSE    DP-PAYCLC-FILE
030500                       PRINT-FILE
030600              MOVE     8 TO RETURN-CODE
030700              GOBACK.
030800*
030900     MOVE     PAY-HDR-DRV-COUNT    TO WS-HDR-DRV-COUNT.
031000     MOVE     PAY-HDR-PERIOD-START TO WS-HDR-PERIOD-START.
031100     MOVE     PAY-HDR-PERIOD-END   TO WS-HDR-PERIOD-END.
031200     MOVE     PAY-HDR-TOT-GROSS    TO WS-HDR-TOT-GROSS.
031300     MOVE     PAY-HDR-TOT-FUEL     TO WS-HDR-TOT-FUEL.
031400     MOVE     PAY-HDR-TOT-FEES     TO WS-HDR-TOT-FEES.
031500     MOVE     PAY-HDR-TOT-ADVANCE  TO WS-HDR-TOT-ADVANCE.
031600     MOVE     PAY-HDR-TOT-NET      TO WS-HDR-TOT-NET.
031700*
031800     MOVE     WS-HDR-PERIOD-START TO WS-PSTART-WORK.
031900     MOVE     WS-PSB-YEAR  TO WS-PSD-YEAR.
032000     MOVE     WS-PSB-MONTH TO WS-PSD-MONTH.
032100     MOVE     WS-PSB-DAY   TO WS-PSD-DAY.
032200*
032300     MOVE     WS-HDR-PERIOD-END TO WS-PEND-WORK.
032400     MOVE     WS-PEB-YEAR  TO WS-PED-YEAR.
032500     MOVE     WS-PEB-MONTH TO WS-PED-MONTH.
032600     MOVE     WS-PEB-DAY   TO WS-PED-DAY.
032700*
032800 AA020-EXIT.  EXIT SECTION.
032900*
033000 AA030-PRINT-REGISTER        SECTION.
033100***********************************
033200*
033300     INITIATE PAYROLL-REGISTER-REPORT.
033400     READ     DP-PAYCLC-FILE
033500              AT END
033600              MOVE "Y" TO WS-EOF-PAYCLC-SW
033700     END-READ.
033800 AA030-010-LOOP.
033900     IF       WS-EOF-PAYCLC
034000              GO TO AA030-020-DONE.
034100     IF       PAY-REC-TYPE = "D"
034200              GENERATE RPT-DRIVER-DETAIL.
034300     READ     DP-PAYCLC-FILE
034400              AT END
034500              MOVE "Y" TO WS-EOF-PAYCLC-SW
034600     END-READ.
034700     GO TO    AA030-010-LOOP.
034800 AA030-020-DONE.
034900     TERMINATE PAYROLL-REGISTER-REPORT.
035000*
035100 AA030-EXIT.  EXIT SECTION.
035200*
035300 AA090-CLOSE-FILES           SECTION.
035400***********************************
035500*
035600     CLOSE    DP-PAYCLC-FILE.
035700     CLOSE    PRINT-FILE.
035800*
035900 AA090-EXIT.  EXIT SECTION.
036000*
