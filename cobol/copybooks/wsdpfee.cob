000100*******************************************
000200*                                          *
000300* Record Definition For Recurring Fee     *
000400*          File                           *
000500*    Uses Fee-Drv-No as key               *
000600*******************************************
000700* File size 40 bytes.
000800*
000900* 28/03/86 RTH - Created for new Driver Payroll system.
000950* 04/02/99 PJS - Y2K review - Fee-Start-Date already CCYYMMDD,
000960* 04/02/99 PJS -   no change made.
001000* 26/04/00 CAB - Fee-Month/Fee-Year added, matched to period start
001100* 26/04/00 CAB - month per office manager request - RC 4402.
001200*
001300 01  DP-FEE-RECORD.
001400     03  FEE-NO                PIC 9(6)      COMP.
001500     03  FEE-DRV-NO            PIC 9(6)      COMP.
001600     03  FEE-TYPE              PIC X.
001610         88  FEE-TYPE-ELD            VALUE 'E'.
001620         88  FEE-TYPE-TVC            VALUE 'T'.
001630         88  FEE-TYPE-PARKING        VALUE 'P'.
001640         88  FEE-TYPE-ACH            VALUE 'A'.
001650         88  FEE-TYPE-OTHER          VALUE 'O'.
001700     03  FEE-AMOUNT            PIC S9(5)V99  COMP-3.
001800     03  FEE-START-DATE        PIC 9(8)      COMP.
001900     03  FEE-TOTAL-WEEKS       PIC 9(3)      COMP.
002000     03  FEE-WEEKS-LEFT        PIC 9(3)      COMP.
002100     03  FEE-ACTIVE            PIC X.
002200         88  FEE-IS-ACTIVE           VALUE 'Y'.
002300         88  FEE-IS-INACTIVE         VALUE 'N'.
002400     03  FEE-MONTH             PIC 9(2)      COMP.
002500     03  FEE-YEAR              PIC 9(4)      COMP.
002600     03  FILLER                PIC X(25).
002700*
