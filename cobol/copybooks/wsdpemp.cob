000100*******************************************
000200*                                          *
000300* Record Definition For Driver Master     *
000400*          File                           *
000500*    Uses Drv-No as key                   *
000600*******************************************
000700* File size 179 bytes.
000800*
000900*
001100* 12/03/86 RTH - Created for new Driver Payroll system.
001200* 09/08/88 RTH - Drv-Truck-Unit widened to match dispatch
001210* 09/08/88 RTH -   board, was x(8).
001300* 17/05/91 DMK - Added Drv-LLC-Name for owner-operators
001310* 17/05/91 DMK -   billing as a LLC.
001400* 22/09/94 DMK - Added Drv-CDL-Expiry & Drv-Medical-Exp per
001410* 22/09/94 DMK -   DOT audit request.
001450* 03/02/99 PJS - Y2K review - all dates here already CCYYMMDD,
001460* 03/02/99 PJS -   no change made.
001500* 11/06/01 PJS - Drv-Svc-Fee-Pct added, informational only
001510* 11/06/01 PJS -   for now - RC 4471.
001600*
001700 01  DP-DRIVER-RECORD.
001800     03  DRV-NO                PIC 9(6)      COMP.
001900     03  DRV-NAME              PIC X(40).
002000     03  DRV-TRUCK-UNIT        PIC X(10).
002100     03  DRV-PAY-PCT           PIC S9(3)V99  COMP-3.
002200     03  DRV-CO-PCT            PIC S9(3)V99  COMP-3.
002300     03  DRV-SVC-FEE-PCT       PIC S9(3)V99  COMP-3.
002400     03  DRV-DOB               PIC 9(8)      COMP.
002500     03  DRV-LICENSE-NO        PIC X(20).
002600     03  DRV-TYPE              PIC X.
002700     03  DRV-LLC-NAME          PIC X(40).
002800     03  DRV-CDL-EXPIRY        PIC 9(8)      COMP.
002900     03  DRV-MEDICAL-EXP       PIC 9(8)      COMP.
003000     03  DRV-STATUS            PIC X.
003100     03  FILLER                PIC X(10).
003200*
