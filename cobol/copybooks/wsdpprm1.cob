000100*******************************************
000200*                                          *
000300* Record Definition For Payroll Run       *
000400*          Control File                   *
000500*    Uses RRN = 1                         *
000600*                                          *
000700*    One record per run, keyed by an      *
000800*    office-manager entered driver list.  *
000900*******************************************
001000*
001100* File size 190 bytes.
001200*
001300* 02/04/86 RTH - Created - this run needs only a date window and
001400* 02/04/86 RTH -   an optional driver filter list, nothing else
001500* 02/04/86 RTH -   carried over from the old combined payroll run.
001550* 04/02/99 PJS - Y2K review - Prm1-Period-Start/-End already
001560* 04/02/99 PJS -   CCYYMMDD, no change made.
001700* 12/10/03 CAB - Prm1-Drv-Filter widened to 20 entries, was
001710* 12/10/03 CAB -   10 - RC 4488.
001800*
001900 01  DP-PRM1-RECORD.
002000     03  PRM1-PERIOD-START     PIC 9(8)      COMP.
002100     03  PRM1-PERIOD-END       PIC 9(8)      COMP.
002200     03  PRM1-FILTER-USED      PIC X.
002300         88  PRM1-FILTER-IS-USED     VALUE 'Y'.
002400         88  PRM1-FILTER-NOT-USED    VALUE 'N'.
002500     03  PRM1-FILTER-COUNT     PIC 9(3)      COMP.
002600     03  PRM1-DRV-FILTER OCCURS 20 TIMES.
002700         05  PRM1-DRV-FILTER-NO  PIC 9(6)    COMP.
002800     03  FILLER                PIC X(40).
002900*
