000100*******************************************
000200*                                          *
000300* Record Definition For Fuel Card         *
000400*          Transaction File               *
000500*    Matched by Fue-Drv-Name + Fue-Unit   *
000600*    + Fue-Tran-Date (no key file used)   *
000700*******************************************
000800* File size 336 bytes.
000900*
001100*
001200* 21/03/86 RTH - Created for new Driver Payroll system.
001250* 04/02/99 PJS - Y2K review - Fue-Tran-Date already CCYYMMDD,
001260* 04/02/99 PJS -   no change made.
001300* 08/09/03 CAB - Fue-Db-Field & Fue-Currency added, card
001310* 08/09/03 CAB -   feed now tags both.
001400*
001500 01  DP-FUEL-RECORD.
001600     03  FUE-NO                PIC 9(6)      COMP.
001700     03  FUE-CARD-NO           PIC X(20).
001800     03  FUE-TRAN-DATE         PIC 9(8)      COMP.
001900     03  FUE-TRAN-TIME         PIC X(8).
002000     03  FUE-INVOICE           PIC X(20).
002100     03  FUE-UNIT              PIC X(10).
002200     03  FUE-DRV-NAME          PIC X(40).
002300     03  FUE-ODOMETER          PIC X(10).
002400     03  FUE-LOCATION          PIC X(40).
002500     03  FUE-CITY              PIC X(30).
002600     03  FUE-STATE             PIC XX.
002700     03  FUE-FEES              PIC S9(5)V99  COMP-3.
002800     03  FUE-ITEM              PIC X(20).
002900     03  FUE-UNIT-PRICE        PIC S9(3)V999 COMP-3.
003000     03  FUE-DISC-PPU          PIC S9(3)V999 COMP-3.
003100     03  FUE-DISC-COST         PIC S9(5)V99  COMP-3.
003200     03  FUE-QTY               PIC S9(5)V999 COMP-3.
003300     03  FUE-DISC-AMT          PIC S9(5)V99  COMP-3.
003400     03  FUE-DISC-TYPE         PIC X(10).
003500     03  FUE-AMT               PIC S9(7)V99  COMP-3.
003600     03  FUE-DB-FIELD          PIC X(10).
003700     03  FUE-CURRENCY          PIC X(3).
003800     03  FUE-DRV-NO            PIC 9(6)      COMP.
003900     03  FILLER                PIC X(8).
004000*
