000100*******************************************
000200*                                          *
000300* Record Definition For Cash Advance      *
000400*          File                           *
000500*    Uses Adv-Drv-No as key               *
000600*******************************************
000700* File size 32 bytes.
000800*
000900* 28/03/86 RTH - Created for new Driver Payroll system.
000950* 04/02/99 PJS - Y2K review - Adv-Given-Date/Adv-Due-Date
000960* 04/02/99 PJS -   already CCYYMMDD, no change made.
001000*
001100 01  DP-ADVANCE-RECORD.
001200     03  ADV-NO                PIC 9(6)      COMP.
001300     03  ADV-DRV-NO            PIC 9(6)      COMP.
001400     03  ADV-AMOUNT            PIC S9(6)V99  COMP-3.
001500     03  ADV-GIVEN-DATE        PIC 9(8)      COMP.
001600     03  ADV-DUE-DATE          PIC 9(8)      COMP.
001700     03  ADV-PAYMENT-WKS       PIC 9(3)      COMP.
001800     03  ADV-WEEKS-LEFT        PIC 9(3)      COMP.
001900     03  ADV-ACTIVE            PIC X.
002000         88  ADV-IS-ACTIVE           VALUE 'Y'.
002100         88  ADV-IS-INACTIVE         VALUE 'N'.
002200     03  FILLER                PIC X(6).
002300*
