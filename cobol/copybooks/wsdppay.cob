000100*******************************************
000200*                                          *
000300* Record Definition For Payroll Calc      *
000400*          File                           *
000500*    Uses Pay-Drv-No as key               *
000600*    Rec Type "D" = Driver Detail         *
000700*    Rec Type "H" = Run Header (Rrn = 1)  *
000800*******************************************
000900* File size 84 bytes.
001000*
001300* 02/04/86 RTH - Created.
001350* 04/02/99 PJS - Y2K review - Pay-Period-Start/-End already
001360* 04/02/99 PJS -   CCYYMMDD, no change made.
001400* 14/08/00 CAB - Pay-Rec-Type added so dpcalc01 can write the
001500* 14/08/00 CAB -   run header record ahead of the driver
001510* 14/08/00 CAB -   detail records.
001600*
001700 01  DP-PAYROLL-ENTRY-RECORD.
001800     03  PAY-REC-TYPE          PIC X.
001900         88  PAY-IS-DETAIL           VALUE 'D'.
002000         88  PAY-IS-HEADER           VALUE 'H'.
002100     03  PAY-DRV-NO            PIC 9(6)      COMP.
002200     03  PAY-DRV-NAME          PIC X(40).
002300     03  PAY-PERIOD-START      PIC 9(8)      COMP.
002400     03  PAY-PERIOD-END        PIC 9(8)      COMP.
002500     03  PAY-GROSS             PIC S9(7)V99  COMP-3.
002600     03  PAY-FUEL-TOTAL        PIC S9(7)V99  COMP-3.
002700     03  PAY-FEES-TOTAL        PIC S9(7)V99  COMP-3.
002800     03  PAY-ADVANCE-TOTAL     PIC S9(7)V99  COMP-3.
002900     03  PAY-NET               PIC S9(7)V99  COMP-3.
003000     03  FILLER                PIC X(6).
003100*
003200 01  DP-RUN-HEADER-RECORD.
003300     03  PAY-HDR-REC-TYPE      PIC X.
003400         88  PAY-HDR-IS-HEADER       VALUE 'H'.
003500     03  PAY-HDR-DRV-COUNT     PIC 9(4)      COMP.
003600     03  PAY-HDR-PERIOD-START  PIC 9(8)      COMP.
003700     03  PAY-HDR-PERIOD-END    PIC 9(8)      COMP.
003800     03  PAY-HDR-TOT-GROSS     PIC S9(9)V99  COMP-3.
003900     03  PAY-HDR-TOT-FUEL      PIC S9(9)V99  COMP-3.
004000     03  PAY-HDR-TOT-FEES      PIC S9(9)V99  COMP-3.
004100     03  PAY-HDR-TOT-ADVANCE   PIC S9(9)V99  COMP-3.
004200     03  PAY-HDR-TOT-NET       PIC S9(9)V99  COMP-3.
004300     03  FILLER                PIC X(37).
004400*
