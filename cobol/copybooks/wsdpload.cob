000100*******************************************
000200*                                          *
000300* Record Definition For Freight Load      *
000400*          File                           *
000500*    Uses Lod-No as key                   *
000600*    Matched by Lod-Drv-No + Lod-Del-Date *
000700*******************************************
000800* File size 217 bytes.
000900*
001100*
001200* 14/03/86 RTH - Created for new Driver Payroll system.
001250* 04/02/99 PJS - Y2K review - all dates here already CCYYMMDD,
001255* 04/02/99 PJS -   no change made.
001300* 19/07/02 CAB - Lod-Notes widened to x(100) per dispatch
001310* 19/07/02 CAB -   request DP-118.
001400*
001500 01  DP-LOAD-RECORD.
001600     03  LOD-NO                PIC 9(6)      COMP.
001700     03  LOD-NUMBER            PIC X(20).
001800     03  LOD-CUSTOMER          PIC X(40).
001900     03  LOD-PICKUP-LOC        PIC X(40).
002000     03  LOD-DROP-LOC          PIC X(40).
002100     03  LOD-DRV-NO            PIC 9(6)      COMP.
002200     03  LOD-STATUS            PIC X.
002300     03  LOD-GROSS-AMT         PIC S9(7)V99  COMP-3.
002400     03  LOD-NOTES             PIC X(100).
002500     03  LOD-DEL-DATE          PIC 9(8)      COMP.
002600     03  FILLER                PIC X(9).
002700*
